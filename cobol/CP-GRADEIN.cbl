000100*////////////////// (GRADEIN) ////////////////////////////////////
000200************************************************************
000300*    LAYOUT NOTA DE ALUMNO (UNA POR ALUMNO POR NODO)        *
000400*    ARCHIVO GRADES-IN - LARGO REGISTRO = 73 BYTES          *
000500*    ORDEN: EMAIL, LUEGO GRD-ASG-SEQ (PREORDEN)             *
000600*    SIN BYTES LIBRES: EL REGISTRO ESTA COMPLETO, NO LLEVA  *
000700*    FILLER DE RELLENO (VER NOTA DE DISEÑO 12/01/2025 CCH)  *
000800************************************************************
000900 01  REG-NOTA.
001000*    POSICION RELATIVA (1:15) APELLIDO DEL ALUMNO
001100     03  STU-LAST-NAME       PIC X(15).
001200*    POSICION RELATIVA (16:15) NOMBRE DEL ALUMNO
001300     03  STU-FIRST-NAME      PIC X(15).
001400*    POSICION RELATIVA (31:30) EMAIL DEL ALUMNO (CLAVE UNICA)
001500     03  STU-EMAIL           PIC X(30).
001600*    POSICION RELATIVA (61:3) SECUENCIA PREORDEN DEL NODO AL
001700*    QUE PERTENECE LA NOTA
001800     03  GRD-ASG-SEQ         PIC 9(03).
001900*    POSICION RELATIVA (64:1) TIPO DE NOTA
002000*    'P' = PORCENTAJE  'T' = PUNTOS  'N' = SIN NOTA/AUSENTE
002100     03  GRD-SCORE-TYPE      PIC X(01).
002200        88  GRD-NOTA-PORCENT             VALUE 'P'.
002300        88  GRD-NOTA-PUNTOS              VALUE 'T'.
002400        88  GRD-SIN-NOTA                 VALUE 'N'.
002500*    POSICION RELATIVA (65:9) NOTA CRUDA: PORCENTAJE (0-100) O
002600*    PUNTOS OBTENIDOS; CERO CUANDO GRD-SCORE-TYPE = 'N'
002700     03  GRD-SCORE           PIC 9(05)V9(04).
