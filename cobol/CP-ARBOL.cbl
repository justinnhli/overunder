000100*////////////////// (ARBOL) //////////////////////////////////////
000200************************************************************
000300*    TABLA EN MEMORIA DEL ARBOL DE PONDERACIONES (PGM_01)  *
000400*    UNA ENTRADA POR NODO, EN ORDEN PREORDEN (IGUAL AL      *
000500*    ORDEN DE LECTURA DE ASSIGNMENTS), MAS PILA DE PADRES   *
000600*    POR PROFUNDIDAD Y TABLA DE NOTAS DEL ALUMNO EN CURSO   *
000700*    MAXIMO DE NODOS Y PROFUNDIDAD FIJADOS POR EL TAMANO    *
000800*    TIPICO DE UN GRADEBOOK (VER NOTA 12/01/2025 CCH)       *
000900************************************************************
001000 01  WS-ARB-TAB.
001100     03  WS-ARB-CANT         PIC 9(03)   COMP-3 VALUE ZEROS.
001200     03  WS-ARB-REN OCCURS 300 TIMES.
001300         05  WS-ARB-SEQ          PIC 9(03).
001400         05  WS-ARB-DEPTH        PIC 9(02).
001500         05  WS-ARB-PADRE-SEQ    PIC 9(03).
001600         05  WS-ARB-NAME         PIC X(20).
001700         05  WS-ARB-EC-FLAG      PIC X(01).
001800             88  WS-ARB-ES-EC              VALUE 'Y'.
001900         05  WS-ARB-WGT-TYPE     PIC X(01).
002000             88  WS-ARB-PESO-PORCENT       VALUE 'P'.
002100             88  WS-ARB-PESO-PUNTOS        VALUE 'T'.
002200         05  WS-ARB-WEIGHT-CRUDO PIC 9(05)V9(04).
002300         05  WS-ARB-FRACCION     PIC 9(01)V9(07) COMP-3.
002400         05  WS-ARB-HIJOS-CANT   PIC 9(03)   COMP-3.
002500         05  WS-ARB-PCT-ALUMNO   PIC 9(03)V9(07) COMP-3.
002600         05  FILLER              PIC X(04).
002700
002800*    PILA DE PADRES POR PROFUNDIDAD: SLOT (D+1) GUARDA LA
002900*    ENTRADA DE WS-ARB-TAB DEL ULTIMO NODO VISTO EN PROF. D
003000 01  WS-PILA-TAB.
003100     03  WS-PILA-REN OCCURS 20 TIMES.
003200         05  WS-PILA-SEQ         PIC 9(03).
003300         05  WS-PILA-IDX-ARB     PIC 9(03)   COMP-3.
003400         05  FILLER              PIC X(02).
003500
003600*    NOTAS DEL ALUMNO EN PROCESO, UNA ENTRADA POR NODO DEL
003700*    ARBOL, INDEXADA IGUAL QUE WS-ARB-TAB (MISMO WS-ARB-IX)
003800 01  WS-NOT-TAB.
003900     03  WS-NOT-CANT         PIC 9(03)   COMP-3 VALUE ZEROS.
004000     03  WS-NOT-REN OCCURS 300 TIMES.
004100         05  WS-NOT-ASG-SEQ      PIC 9(03).
004200         05  WS-NOT-SCORE-TYPE   PIC X(01).
004300             88  WS-NOT-ES-PORCENT         VALUE 'P'.
004400             88  WS-NOT-ES-PUNTOS          VALUE 'T'.
004500             88  WS-NOT-SIN-NOTA           VALUE 'N'.
004600         05  WS-NOT-SCORE-CRUDO  PIC 9(05)V9(04).
004700         05  FILLER              PIC X(03).
