000100*////////////////// (GRADEOUT) ///////////////////////////////////
000200************************************************************
000300*    LAYOUT NOTA CALCULADA DE SALIDA                       *
000400*    ARCHIVO GRADES-OUT - LARGO REGISTRO = 70 BYTES         *
000500*    UN REGISTRO POR ALUMNO POR NODO DEL ARBOL              *
000600*    OUT-LETTER/OUT-GPA SOLO LLEVAN VALOR EN EL NODO CURSO  *
000700*    (ASG-DEPTH = 0), EN LOS DEMAS QUEDAN EN BLANCO/CERO    *
000800************************************************************
000900 01  REG-NOTA-SALIDA.
001000*    POSICION RELATIVA (1:30) EMAIL DEL ALUMNO (CLAVE)
001100     03  OUT-EMAIL           PIC X(30).
001200*    POSICION RELATIVA (31:3) SECUENCIA PREORDEN DEL NODO
001300     03  OUT-ASG-SEQ         PIC 9(03).
001400*    POSICION RELATIVA (34:20) NOMBRE DEL NODO
001500     03  OUT-ASG-NAME        PIC X(20).
001600*    POSICION RELATIVA (54:7) PORCENTAJE CALCULADO PARA EL NODO
001700     03  OUT-PERCENT         PIC 9(03)V9(04).
001800*    POSICION RELATIVA (61:2) LETRA FINAL (SOLO NODO CURSO)
001900     03  OUT-LETTER          PIC X(02).
002000*    POSICION RELATIVA (63:5) GPA FINAL (SOLO NODO CURSO)
002100     03  OUT-GPA             PIC 9V9(04).
002200*    POSICION RELATIVA (68:3) BYTES DE RELLENO
002300     03  FILLER              PIC X(03).
