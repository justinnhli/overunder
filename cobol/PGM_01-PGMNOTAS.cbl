000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMNOTAS.
000300 AUTHOR.        C. CHAVEZ HUAMAN.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - AREA ACADEMICA.
000500 DATE-WRITTEN.  15/11/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - AREA ACADEMICA UNICAMENTE.
000800
000900******************************************************************
001000*                 PROCESO BATCH DE LIBRETA DE NOTAS              *
001100*                 ================================               *
001200*  ARMA EL ARBOL DE PONDERACIONES DEL CURSO (ARCHIVO             *
001300*  ASSIGNMENTS), LEE LAS NOTAS DE CADA ALUMNO (ARCHIVO           *
001400*  GRADES-IN, AGRUPADAS POR EMAIL) Y CALCULA POR ACUMULACION     *
001500*  DESDE LAS HOJAS HACIA LA RAIZ EL PORCENTAJE DE CADA NODO DEL  *
001600*  ARBOL PARA EL ALUMNO. EL PORCENTAJE DE LA RAIZ (EL CURSO      *
001700*  COMPLETO) SE CONVIERTE A LETRA Y GPA LLAMANDO A PGMESCAL.     *
001800*  GRABA UN REGISTRO POR NODO POR ALUMNO EN GRADES-OUT Y EMITE   *
001900*  EL LISTADO OVERUNDER GRADE REPORT CON UNA LINEA POR ALUMNO Y  *
002000*  LOS TOTALES DE CIERRE.                                        *
002100******************************************************************
002200*                     REGISTRO DE CAMBIOS                        *
002300*-----------------------------------------------------------------
002400* FECHA     PROGRAMADOR        TICKET     DESCRIPCION
002500*-----------------------------------------------------------------
002600* 15/11/89  C.CHAVEZ H.        AC-0405    VERSION INICIAL. ARBOL  AC-0405 
002700*                                         DE UN SOLO NIVEL, SIN   AC-0405 
002800*                                         EXTRA CREDIT.           AC-0405 
002900* 20/12/89  C.CHAVEZ H.        AC-0421    SE INTEGRA LA LLAMADA A AC-0421 
003000*                                         PGMESCAL (FUNCION PCT)  AC-0421 
003100*                                         PARA LETRA Y GPA FINAL. AC-0421 
003200* 18/03/90  C.CHAVEZ H.        AC-0440    SE AGREGA GRADES-OUT,   AC-0440 
003300*                                         UN REGISTRO POR NODO.   AC-0440 
003400* 26/09/90  R.QUISPE T.        AC-0465    VALIDA CANTIDAD DE      AC-0465 
003500*                                         NOTAS CONTRA CANTIDAD   AC-0465 
003600*                                         DE NODOS DEL ARBOL.     AC-0465 
003700* 09/04/91  R.QUISPE T.        AC-0498    CORRIGE NORMALIZACION   AC-0498 
003800*                                         DE PESOS EN PUNTOS: NO  AC-0498 
003900*                                         SUMAR LOS HIJOS EC.     AC-0498 
004000* 12/12/92  M.SALAZAR P.       AC-0560    NUEVA VALIDACION FATAL: AC-0560 
004100*                                         HIJOS DE UN MISMO PADRE AC-0560 
004200*                                         CON TIPO DE PESO        AC-0560 
004300*                                         MEZCLADO.               AC-0560 
004400* 22/07/93  M.SALAZAR P.       AC-0610    SE AGREGAN AL LISTADO ELAC-0610 
004500*                                         PROMEDIO DE CLASE Y EL  AC-0610 
004600*                                         CONTEO POR LETRA.       AC-0610 
004700* 15/03/95  C.CHAVEZ H.        AC-0700    SOPORTA ESCALA DE       AC-0700 
004800*                                         ARCHIVO EN BASE 100     AC-0700 
004900*                                         (VER AC-0699 DE         AC-0700 
005000*                                         PGMESCAL).              AC-0700 
005100* 30/08/96  R.QUISPE T.        AC-0740    CONTROL DE PAGINA POR   AC-0740 
005200*                                         CANTIDAD DE LINEAS Y    AC-0740 
005300*                                         REIMPRESION DE TITULOS. AC-0740 
005400* 11/11/98  C.CHAVEZ H.        AC-0813    AJUSTE FIN DE SIGLO EN  AC-0813 
005500*                                         EL ENCABEZADO DEL       AC-0813 
005600*                                         LISTADO (ANIO A 4       AC-0813 
005700*                                         DIGITOS).               AC-0813 
005800* 28/05/99  C.CHAVEZ H.        AC-0840    REVISION Y2K FINAL, SIN AC-0840 
005900*                                         CAMBIOS DE LOGICA.      AC-0840 
006000* 04/06/01  R.QUISPE T.        AC-0903    LA ESCALA DE ARCHIVO    AC-0903 
006100*                                         (SCALE) PASA A SER      AC-0903 
006200*                                         OPCIONAL; SIN ARCHIVO SEAC-0903 
006300*                                         USA LA ESCALA POR       AC-0903 
006400*                                         DEFECTO DE PGMESCAL.    AC-0903 
006500* 09/08/03  M.SALAZAR P.       AC-0959    ARMONIZA MENSAJES DE    AC-0959 
006600*                                         ERROR CON LOS DE        AC-0959 
006700*                                         PGMESCAL (VER AC-0958). AC-0959
006800* 03/03/05  M.SALAZAR P.       AC-0981    CORRIGE EL PROMEDIO DE  AC-0981 
006900*                                         CLASE: TRUNCABA A 2     AC-0981 
007000*                                         DECIMALES AL EDITAR EL  AC-0981 
007100*                                         TOTAL EN VEZ DE         AC-0981 
007200*                                         REDONDEAR.              AC-0981
007300* 19/05/05  R.QUISPE T.        AC-0985    SE DERIVA EL ALIAS DEL  AC-0985 
007400*                                         ALUMNO (PARTE DEL EMAIL AC-0985 
007500*                                         ANTES DE LA ARROBA), A  AC-0985 
007600*                                         PEDIDO DEL AREA DE      AC-0985 
007700*                                         REDES PARA EL CRUCE CON AC-0985 
007800*                                         PGM_35S.                AC-0985 
007900*-----------------------------------------------------------------
008000
008100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM
008700     CLASS CLASE-LETRA-VALIDA IS 'F' 'D' 'C' 'B' 'A' '+' '-'
008800     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
008900     UPSI-0 OFF STATUS IS WS-UPSI-TRAZA-OFF.
009000
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT ASIGNACIONES  ASSIGN DDASIGNA
009400                           FILE STATUS IS FS-ASIG.
009500     SELECT NOTAS-ENTRADA ASSIGN DDNOTAIN
009600                           FILE STATUS IS FS-NOTAIN.
009700     SELECT ESCALA        ASSIGN DDESCALA
009800                           FILE STATUS IS FS-ESCALA.
009900     SELECT NOTAS-SALIDA  ASSIGN DDNOTAOUT
010000                           FILE STATUS IS FS-NOTAOUT.
010100     SELECT LISTADO       ASSIGN DDLISTA
010200                           FILE STATUS IS FS-LISTADO.
010300
010400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010500 DATA DIVISION.
010600 FILE SECTION.
010700
010800*----------- DEFINICIONES DE PONDERACION DEL CURSO --------------
010900 FD  ASIGNACIONES
011000     BLOCK CONTAINS 0 RECORDS
011100     RECORDING MODE IS F.
011200     COPY CP-ASGDEF.
011300
011400*----------- NOTAS DE LOS ALUMNOS, AGRUPADAS POR EMAIL -----------
011500 FD  NOTAS-ENTRADA
011600     BLOCK CONTAINS 0 RECORDS
011700     RECORDING MODE IS F.
011800     COPY CP-GRADEIN.
011900
012000*----------- ESCALA DE NOTAS (OPCIONAL, VER 1600-CARGA-ESCALA) ---
012100 FD  ESCALA
012200     BLOCK CONTAINS 0 RECORDS
012300     RECORDING MODE IS F.
012400     COPY CP-SCALE.
012500
012600*----------- NOTA CALCULADA DE SALIDA, UN REGISTRO POR NODO -----
012700 FD  NOTAS-SALIDA
012800     BLOCK CONTAINS 0 RECORDS
012900     RECORDING MODE IS F.
013000     COPY CP-GRADEOUT.
013100
013200*----------- LISTADO OVERUNDER GRADE REPORT ----------------------
013300 FD  LISTADO
013400     BLOCK CONTAINS 0 RECORDS
013500     RECORDING MODE IS F.
013600 01  REG-SALIDA              PIC X(132).
013700
013800 WORKING-STORAGE SECTION.
013900*========================*
014000
014100 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
014200
014300*----------- SWITCHES E INDICADORES DE TRAZA --------------------
014400 77  WS-UPSI-TRAZA-ON    PIC X(01) VALUE 'N'.
014500 77  WS-UPSI-TRAZA-OFF   PIC X(01) VALUE 'N'.
014600
014700*----------- ESTADOS DE ARCHIVO (2 BYTES, ESTILO PLANTA) --------
014800 77  FS-ASIG             PIC X(02) VALUE SPACES.
014900 77  FS-NOTAIN           PIC X(02) VALUE SPACES.
015000 77  FS-ESCALA           PIC X(02) VALUE SPACES.
015100 77  FS-NOTAOUT          PIC X(02) VALUE SPACES.
015200 77  FS-LISTADO          PIC X(02) VALUE SPACES.
015300
015400*----------- INDICADORES DE FIN DE ARCHIVO Y DE ERROR FATAL ------
015500 77  WS-STATUS-FIN-ASIG    PIC X(01) VALUE 'N'.
015600     88  WS-FIN-ASIG                 VALUE 'Y'.
015700     88  WS-NO-FIN-ASIG              VALUE 'N'.
015800 77  WS-STATUS-FIN-NOTAS   PIC X(01) VALUE 'N'.
015900     88  WS-FIN-NOTAS                VALUE 'Y'.
016000     88  WS-NO-FIN-NOTAS             VALUE 'N'.
016100 77  WS-STATUS-FIN-ESCALA  PIC X(01) VALUE 'N'.
016200     88  WS-FIN-ESCALA               VALUE 'Y'.
016300     88  WS-NO-FIN-ESCALA            VALUE 'N'.
016400 77  WS-STATUS-FATAL       PIC X(01) VALUE 'N'.
016500     88  WS-HAY-FATAL                VALUE 'Y'.
016600 77  WS-STATUS-ESCALA-ARCH PIC X(01) VALUE 'N'.
016700     88  WS-HAY-ESCALA-ARCHIVO       VALUE 'Y'.
016800     88  WS-NO-HAY-ESCALA-ARCHIVO    VALUE 'N'.
016900
017000*----------- INDICES Y CONTADORES (SIEMPRE COMP) -----------------
017100 77  WS-ASIG-LEIDAS      PIC 9(05)   COMP VALUE ZEROS.
017200 77  WS-NOTAS-LEIDAS     PIC 9(07)   COMP VALUE ZEROS.
017300 77  WS-SUB-ARB          PIC 9(03)   COMP VALUE ZEROS.
017400 77  WS-SUB-HIJO         PIC 9(03)   COMP VALUE ZEROS.
017500 77  WS-IDX-PADRE        PIC 9(03)   COMP VALUE ZEROS.
017600 77  WS-SUB-PROF         PIC 9(02)   COMP VALUE ZEROS.
017700 77  WS-SUB-PROF-ANT     PIC 9(02)   COMP VALUE ZEROS.
017800 77  WS-SUB-CONT         PIC 9(02)   COMP VALUE ZEROS.
017900 77  WS-FLAG-LETRA-HALLADA PIC 9(01) COMP VALUE ZEROS.
018000
018100*----------- AREA DE TRABAJO PARA NORMALIZAR PESOS (1400) --------
018200 77  WS-ARB-SUMA-PUNTOS  PIC 9(07)V9(04) COMP-3 VALUE ZEROS.
018300 77  WS-TIPO-HIJOS-FATAL PIC X(01)       VALUE SPACES.
018400 77  WS-TIPO-HIJOS-COD   PIC X(01)       VALUE SPACES.
018500
018600*----------- AREA DE TRABAJO PARA LA ACUMULACION (3200) ----------
018700 77  WS-ROLLUP-SUMA      PIC 9(03)V9(07) COMP-3 VALUE ZEROS.
018800
018900*----------- IDENTIDAD Y RESULTADO DEL ALUMNO EN PROCESO ---------
019000 77  WS-EMAIL-ANT        PIC X(30) VALUE SPACES.
019100*    ALIAS DEL ALUMNO: PARTE DEL EMAIL ANTES DE LA ARROBA. NO SE
019200*    IMPRIME NI SE GRABA EN NINGUN ARCHIVO POR AHORA; SE DERIVA
019300*    ACA PORQUE PGM_35S (CIERRE ANUAL) LO VA A NECESITAR PARA
019400*    CRUZAR CONTRA EL PADRON DE USUARIOS DE LA RED ACADEMICA.
019500 77  WS-ALUM-ALIAS       PIC X(30) VALUE SPACES.
019600 01  WS-ALUM-NOMBRE-COMP.
019700     03  WS-ALUM-APELLIDO    PIC X(15) VALUE SPACES.
019800     03  WS-ALUM-NOMBRE      PIC X(15) VALUE SPACES.
019900     03  FILLER              PIC X(02).
020000 77  WS-ALUM-LETRA       PIC X(02) VALUE SPACES.
020100 77  WS-ALUM-GPA         PIC 9V9(04) VALUE ZEROS.
020200
020300*----------- TOTALES DE CIERRE (SIEMPRE COMP-3) ------------------
020400 77  WS-ALUM-CANT        PIC 9(07)        COMP-3 VALUE ZEROS.
020500 77  WS-PCT-SUMA         PIC 9(09)V9(07) COMP-3 VALUE ZEROS.
020600 77  WS-PROMEDIO-CLASE   PIC 9(03)V9(02) COMP-3 VALUE ZEROS.
020700 01  WS-CONT-LETRA-TAB.
020800     03  WS-CONT-LETRA-REN OCCURS 11 TIMES
020900                            PIC 9(05) COMP-3.
021000     03  FILLER              PIC X(01).
021100
021200*----------- CONTROL DE PAGINACION DEL LISTADO -------------------
021300 77  WS-CONT-LINEA       PIC 9(02)   COMP VALUE 99.
021400 77  WS-CONT-PAGINA      PIC 9(02)   COMP VALUE ZEROS.
021500 77  WS-MAX-LINEAS       PIC 9(02)   COMP VALUE 45.
021600
021700 01  WS-FECHA-CORRIDA-GRP.
021800     03  WS-FECHA-CORRIDA    PIC 9(06) VALUE ZEROS.
021900 01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA-GRP.
022000     03  WS-FEC-ANIO         PIC 9(02).
022100     03  WS-FEC-MES          PIC 9(02).
022200     03  WS-FEC-DIA          PIC 9(02).
022300
022400*----------- ARBOL DE PONDERACIONES, PILA Y NOTAS DEL ALUMNO -----
022500 COPY CP-ARBOL.
022600
022700*----------- AREA DE COMUNICACION CON PGMESCAL (LINKAGE PROPIA) --
022800 COPY CP-LKESCAL.
022900 77  WS-PGMESCAL         PIC X(08) VALUE 'PGMESCAL'.
023000
023100*----------- REGISTROS DE IMPRESION DEL LISTADO ------------------
023200 01  IMP-TITULO.
023300     03  FILLER              PIC X(45) VALUE SPACES.
023400     03  FILLER              PIC X(23)
023500                              VALUE 'OVERUNDER GRADE REPORT'.
023600     03  FILLER              PIC X(20) VALUE SPACES.
023700     03  FILLER              PIC X(14) VALUE 'PAGINA NUMERO:'.
023800     03  IMP-TIT-PAGINA      PIC Z9.
023900     03  FILLER              PIC X(28) VALUE SPACES.
024000
024100 01  IMP-ENCABEZADO.
024200     03  FILLER              PIC X(01) VALUE SPACES.
024300     03  FILLER              PIC X(30) VALUE 'STUDENT NAME'.
024400     03  FILLER              PIC X(01) VALUE SPACES.
024500     03  FILLER              PIC X(30) VALUE 'EMAIL'.
024600     03  FILLER              PIC X(01) VALUE SPACES.
024700     03  FILLER              PIC X(08) VALUE 'PERCENT'.
024800     03  FILLER              PIC X(01) VALUE SPACES.
024900     03  FILLER              PIC X(06) VALUE 'LETTER'.
025000     03  FILLER              PIC X(01) VALUE SPACES.
025100     03  FILLER              PIC X(06) VALUE 'GPA'.
025200     03  FILLER              PIC X(47) VALUE SPACES.
025300
025400 01  IMP-DETALLE.
025500     03  FILLER              PIC X(01) VALUE SPACES.
025600     03  IMP-DET-NOMBRE      PIC X(30) VALUE SPACES.
025700     03  FILLER              PIC X(01) VALUE SPACES.
025800     03  IMP-DET-EMAIL       PIC X(30) VALUE SPACES.
025900     03  FILLER              PIC X(01) VALUE SPACES.
026000     03  IMP-DET-PERCENT     PIC ZZ9.99.
026100     03  FILLER              PIC X(01) VALUE SPACES.
026200     03  IMP-DET-LETTER      PIC X(06) VALUE SPACES.
026300     03  FILLER              PIC X(01) VALUE SPACES.
026400     03  IMP-DET-GPA         PIC 9.9999.
026500     03  FILLER              PIC X(49) VALUE SPACES.
026600
026700 01  IMP-TOTALES1.
026800     03  FILLER              PIC X(05) VALUE SPACES.
026900     03  FILLER          PIC X(20) VALUE 'STUDENTS PROCESSED: '.
027000     03  IMP-TOT-ALUMNOS     PIC ZZZ9.
027100     03  FILLER              PIC X(103) VALUE SPACES.
027200
027300 01  IMP-TOTALES2.
027400     03  FILLER              PIC X(05) VALUE SPACES.
027500     03  FILLER              PIC X(15) VALUE 'CLASS AVERAGE: '.
027600     03  IMP-TOT-PROMEDIO    PIC ZZ9.99.
027700     03  FILLER              PIC X(01) VALUE '%'.
027800     03  FILLER              PIC X(105) VALUE SPACES.
027900
028000 01  IMP-LETRA-CONT.
028100     03  FILLER              PIC X(05) VALUE SPACES.
028200     03  IMP-LETRA-COD       PIC X(02) VALUE SPACES.
028300     03  FILLER              PIC X(02) VALUE SPACES.
028400     03  FILLER              PIC X(06) VALUE 'COUNT '.
028500     03  IMP-LETRA-CANT-IMP  PIC ZZZ9.
028600     03  FILLER              PIC X(113) VALUE SPACES.
028700
028800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
028900
029000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
029100 PROCEDURE DIVISION.
029200
029300 MAIN-PROGRAM.
029400
029500     PERFORM 1000-INICIO THRU 1000-INICIO-F
029600
029700     IF NOT WS-HAY-FATAL THEN
029800        PERFORM 2000-PROCESO-ALUMNO THRU 2000-PROCESO-ALUMNO-F
029900           UNTIL WS-FIN-NOTAS
030000     END-IF
030100
030200     PERFORM 9000-FINAL THRU 9000-FINAL-F.
030300
030400 MAIN-PROGRAM-F. GOBACK.
030500
030600*---- APERTURA DE ARCHIVOS, ARMADO DEL ARBOL Y CARGA DE ESCALA --
030700 1000-INICIO.
030800
030900     ACCEPT WS-FECHA-CORRIDA FROM DATE
031000
031100     OPEN INPUT ASIGNACIONES
031200     IF FS-ASIG NOT EQUAL '00' THEN
031300        DISPLAY '* ERROR FATAL AL ABRIR ASSIGNMENTS = ' FS-ASIG
031400        MOVE 9999 TO RETURN-CODE
031500        SET WS-HAY-FATAL TO TRUE
031600     ELSE
031700        PERFORM 1210-LEER-ASIGNACION THRU 1210-LEER-ASIGNACION-F
031800        PERFORM 1200-CARGA-ARBOL THRU 1200-CARGA-ARBOL-F
031900           UNTIL WS-FIN-ASIG OR WS-HAY-FATAL
032000        IF NOT WS-HAY-FATAL THEN
032100           PERFORM 1400-NORMALIZAR-PESOS
032200              THRU 1400-NORMALIZAR-PESOS-F
032300        END-IF
032400        CLOSE ASIGNACIONES
032500     END-IF
032600
032700     IF NOT WS-HAY-FATAL THEN
032800        PERFORM 1600-CARGA-ESCALA THRU 1600-CARGA-ESCALA-F
032900     END-IF
033000
033100     IF NOT WS-HAY-FATAL THEN
033200        OPEN INPUT  NOTAS-ENTRADA
033300        OPEN OUTPUT NOTAS-SALIDA
033400        OPEN OUTPUT LISTADO
033500        IF FS-NOTAIN NOT EQUAL '00'
033600           OR FS-NOTAOUT NOT EQUAL '00'
033700           OR FS-LISTADO NOT EQUAL '00' THEN
033800           DISPLAY '* ERROR FATAL AL ABRIR ARCHIVOS DE PROCESO'
033900           MOVE 9999 TO RETURN-CODE
034000           SET WS-HAY-FATAL TO TRUE
034100        ELSE
034200           PERFORM 6500-IMPRIME-TITULOS
034300              THRU 6500-IMPRIME-TITULOS-F
034400           PERFORM 2110-LEER-NOTA THRU 2110-LEER-NOTA-F
034500        END-IF
034600     END-IF.
034700
034800 1000-INICIO-F. EXIT.
034900
035000*---- LECTURA DE UN REGISTRO DE ASSIGNMENTS ----------------------
035100 1210-LEER-ASIGNACION.
035200
035300     READ ASIGNACIONES
035400     EVALUATE FS-ASIG
035500        WHEN '00'
035600           ADD 1 TO WS-ASIG-LEIDAS
035700        WHEN '10'
035800           SET WS-FIN-ASIG TO TRUE
035900        WHEN OTHER
036000           DISPLAY '* ERROR EN LECTURA DE ASSIGNMENTS = ' FS-ASIG
036100           MOVE 9999 TO RETURN-CODE
036200           SET WS-FIN-ASIG TO TRUE
036300           SET WS-HAY-FATAL TO TRUE
036400     END-EVALUATE.
036500
036600 1210-LEER-ASIGNACION-F. EXIT.
036700
036800*---- CARGA DE UN NODO EN EL ARBOL Y LECTURA DEL SIGUIENTE -------
036900 1200-CARGA-ARBOL.
037000
037100     PERFORM 1220-AGREGAR-NODO THRU 1220-AGREGAR-NODO-F
037200     IF NOT WS-HAY-FATAL THEN
037300        PERFORM 1210-LEER-ASIGNACION THRU 1210-LEER-ASIGNACION-F
037400     END-IF.
037500
037600 1200-CARGA-ARBOL-F. EXIT.
037700
037800*---- AGREGA EL NODO LEIDO A WS-ARB-TAB Y VALIDA LA PROFUNDIDAD --
037900 1220-AGREGAR-NODO.
038000
038100     ADD 1 TO WS-ARB-CANT
038200     MOVE ASG-SEQ           TO WS-ARB-SEQ(WS-ARB-CANT)
038300     MOVE ASG-DEPTH         TO WS-ARB-DEPTH(WS-ARB-CANT)
038400     MOVE ASG-NAME          TO WS-ARB-NAME(WS-ARB-CANT)
038500     MOVE ASG-EC-FLAG       TO WS-ARB-EC-FLAG(WS-ARB-CANT)
038600     MOVE ASG-WGT-TYPE      TO WS-ARB-WGT-TYPE(WS-ARB-CANT)
038700     MOVE ASG-WEIGHT        TO WS-ARB-WEIGHT-CRUDO(WS-ARB-CANT)
038800     MOVE ZEROS TO WS-ARB-HIJOS-CANT(WS-ARB-CANT)
038900     MOVE ZEROS TO WS-ARB-FRACCION(WS-ARB-CANT)
039000     MOVE ZEROS TO WS-ARB-PCT-ALUMNO(WS-ARB-CANT)
039100     MOVE ASG-DEPTH         TO WS-SUB-PROF
039200
039300     IF WS-ARB-CANT EQUAL 1 THEN
039400        IF WS-SUB-PROF NOT EQUAL ZEROS THEN
039500           DISPLAY '* ERROR FATAL: EL PRIMER REGISTRO DE '
039600                   'ASSIGNMENTS DEBE SER LA RAIZ DEL ARBOL'
039700           MOVE 9999 TO RETURN-CODE
039800           SET WS-HAY-FATAL TO TRUE
039900        END-IF
040000     ELSE
040100        IF WS-SUB-PROF GREATER WS-SUB-PROF-ANT + 1 THEN
040200           DISPLAY '* ERROR FATAL: SALTO DE PROFUNDIDAD INVALIDO '
040300                   'EN LA SECUENCIA ' WS-ARB-SEQ(WS-ARB-CANT)
040400           MOVE 9999 TO RETURN-CODE
040500           SET WS-HAY-FATAL TO TRUE
040600        END-IF
040700     END-IF
040800
040900     IF NOT WS-HAY-FATAL THEN
041000        PERFORM 1300-LIGAR-PADRE THRU 1300-LIGAR-PADRE-F
041100        MOVE WS-SUB-PROF TO WS-SUB-PROF-ANT
041200     END-IF.
041300
041400 1220-AGREGAR-NODO-F. EXIT.
041500
041600*---- LIGA EL NODO NUEVO CON SU PADRE VIA LA PILA DE PROFUNDIDAD -
041700 1300-LIGAR-PADRE.
041800
041900     IF WS-SUB-PROF EQUAL ZEROS THEN
042000        MOVE ZEROS TO WS-ARB-PADRE-SEQ(WS-ARB-CANT)
042100     ELSE
042200        MOVE WS-PILA-IDX-ARB(WS-SUB-PROF) TO WS-IDX-PADRE
042300        MOVE WS-ARB-SEQ(WS-IDX-PADRE)
042400                              TO WS-ARB-PADRE-SEQ(WS-ARB-CANT)
042500        ADD 1 TO WS-ARB-HIJOS-CANT(WS-IDX-PADRE)
042600     END-IF
042700
042800     MOVE WS-ARB-SEQ(WS-ARB-CANT) TO WS-PILA-SEQ(WS-SUB-PROF + 1)
042900     MOVE WS-ARB-CANT
043000        TO WS-PILA-IDX-ARB(WS-SUB-PROF + 1).
043100
043200 1300-LIGAR-PADRE-F. EXIT.
043300
043400*---- NORMALIZA LOS PESOS DE LOS HIJOS DE CADA NODO INTERNO ------
043500 1400-NORMALIZAR-PESOS.
043600
043700     PERFORM 1410-PROCESAR-NODO THRU 1410-PROCESAR-NODO-F
043800        VARYING WS-SUB-ARB FROM 1 BY 1
043900           UNTIL WS-SUB-ARB GREATER WS-ARB-CANT
044000              OR WS-HAY-FATAL.
044100
044200 1400-NORMALIZAR-PESOS-F. EXIT.
044300
044400*---- PROCESA UN NODO INTERNO: DETECTA TIPO DE PESO DE LOS HIJOS -
044500 1410-PROCESAR-NODO.
044600
044700     IF WS-ARB-HIJOS-CANT(WS-SUB-ARB) GREATER ZEROS THEN
044800        PERFORM 1420-DETECTAR-TIPO-HIJOS
044900           THRU 1420-DETECTAR-TIPO-HIJOS-F
045000        IF WS-TIPO-HIJOS-FATAL EQUAL 'Y' THEN
045100           DISPLAY '* ERROR FATAL: HIJOS DE TIPO DE PESO '
045200                   'MEZCLADO BAJO EL NODO '
045300                   WS-ARB-NAME(WS-SUB-ARB)
045400           MOVE 9999 TO RETURN-CODE
045500           SET WS-HAY-FATAL TO TRUE
045600        ELSE
045700           IF WS-TIPO-HIJOS-COD EQUAL 'T' THEN
045800              PERFORM 1430-SUMAR-PUNTOS-NOEC
045900                 THRU 1430-SUMAR-PUNTOS-NOEC-F
046000              PERFORM 1440-FRACCION-HIJOS-PUNTOS
046100                 THRU 1440-FRACCION-HIJOS-PUNTOS-F
046200           ELSE
046300              PERFORM 1450-FRACCION-HIJOS-PORCENT
046400                 THRU 1450-FRACCION-HIJOS-PORCENT-F
046500           END-IF
046600        END-IF
046700     END-IF.
046800
046900 1410-PROCESAR-NODO-F. EXIT.
047000
047100*---- DETECTA SI TODOS LOS HIJOS DEL NODO WS-SUB-ARB COMPARTEN ---
047200*---- EL MISMO TIPO DE PESO (PUNTOS O PORCENTAJE) ----------------
047300 1420-DETECTAR-TIPO-HIJOS.
047400
047500     MOVE SPACES TO WS-TIPO-HIJOS-FATAL
047600     MOVE SPACES TO WS-TIPO-HIJOS-COD
047700     PERFORM 1425-EXAMINAR-HIJO THRU 1425-EXAMINAR-HIJO-F
047800        VARYING WS-SUB-HIJO FROM 1 BY 1
047900           UNTIL WS-SUB-HIJO GREATER WS-ARB-CANT.
048000
048100 1420-DETECTAR-TIPO-HIJOS-F. EXIT.
048200
048300 1425-EXAMINAR-HIJO.
048400
048500     IF WS-ARB-PADRE-SEQ(WS-SUB-HIJO)
048600        EQUAL WS-ARB-SEQ(WS-SUB-ARB) THEN
048700        IF WS-TIPO-HIJOS-COD EQUAL SPACES THEN
048800           MOVE WS-ARB-WGT-TYPE(WS-SUB-HIJO) TO WS-TIPO-HIJOS-COD
048900        ELSE
049000           IF WS-ARB-WGT-TYPE(WS-SUB-HIJO)
049100              NOT EQUAL WS-TIPO-HIJOS-COD THEN
049200              MOVE 'Y' TO WS-TIPO-HIJOS-FATAL
049300           END-IF
049400        END-IF
049500     END-IF.
049600
049700 1425-EXAMINAR-HIJO-F. EXIT.
049800
049900*---- SUMA LOS PUNTOS DE LOS HIJOS NO EXTRA-CREDIT DEL NODO ------
050000 1430-SUMAR-PUNTOS-NOEC.
050100
050200     MOVE ZEROS TO WS-ARB-SUMA-PUNTOS
050300     PERFORM 1435-SUMAR-HIJO THRU 1435-SUMAR-HIJO-F
050400        VARYING WS-SUB-HIJO FROM 1 BY 1
050500           UNTIL WS-SUB-HIJO GREATER WS-ARB-CANT.
050600
050700 1430-SUMAR-PUNTOS-NOEC-F. EXIT.
050800
050900 1435-SUMAR-HIJO.
051000
051100     IF WS-ARB-PADRE-SEQ(WS-SUB-HIJO) EQUAL WS-ARB-SEQ(WS-SUB-ARB)
051200        AND NOT WS-ARB-ES-EC(WS-SUB-HIJO) THEN
051300        ADD WS-ARB-WEIGHT-CRUDO(WS-SUB-HIJO) TO WS-ARB-SUMA-PUNTOS
051400     END-IF.
051500
051600 1435-SUMAR-HIJO-F. EXIT.
051700
051800*---- CONVIERTE EL PESO EN PUNTOS DE CADA HIJO EN UNA FRACCION ---
051900 1440-FRACCION-HIJOS-PUNTOS.
052000
052100     PERFORM 1445-FRACCION-HIJO-PUNTOS
052200        THRU 1445-FRACCION-HIJO-PUNTOS-F
052300        VARYING WS-SUB-HIJO FROM 1 BY 1
052400           UNTIL WS-SUB-HIJO GREATER WS-ARB-CANT.
052500
052600 1440-FRACCION-HIJOS-PUNTOS-F. EXIT.
052700
052800 1445-FRACCION-HIJO-PUNTOS.
052900
053000     IF WS-ARB-PADRE-SEQ(WS-SUB-HIJO)
053100        EQUAL WS-ARB-SEQ(WS-SUB-ARB) THEN
053200        IF WS-ARB-SUMA-PUNTOS GREATER ZEROS THEN
053300           DIVIDE WS-ARB-WEIGHT-CRUDO(WS-SUB-HIJO)
053400              BY WS-ARB-SUMA-PUNTOS
053500              GIVING WS-ARB-FRACCION(WS-SUB-HIJO)
053600        ELSE
053700           MOVE ZEROS TO WS-ARB-FRACCION(WS-SUB-HIJO)
053800        END-IF
053900     END-IF.
054000
054100 1445-FRACCION-HIJO-PUNTOS-F. EXIT.
054200
054300*---- CONVIERTE EL PESO EN PORCENTAJE DE CADA HIJO EN FRACCION ---
054400 1450-FRACCION-HIJOS-PORCENT.
054500
054600     PERFORM 1455-FRACCION-HIJO-PORCENT
054700                            THRU 1455-FRACCION-HIJO-PORCENT-F
054800        VARYING WS-SUB-HIJO FROM 1 BY 1
054900           UNTIL WS-SUB-HIJO GREATER WS-ARB-CANT.
055000
055100 1450-FRACCION-HIJOS-PORCENT-F. EXIT.
055200
055300 1455-FRACCION-HIJO-PORCENT.
055400
055500     IF WS-ARB-PADRE-SEQ(WS-SUB-HIJO)
055600        EQUAL WS-ARB-SEQ(WS-SUB-ARB) THEN
055700        DIVIDE WS-ARB-WEIGHT-CRUDO(WS-SUB-HIJO) BY 100
055800           GIVING WS-ARB-FRACCION(WS-SUB-HIJO)
055900     END-IF.
056000
056100 1455-FRACCION-HIJO-PORCENT-F. EXIT.
056200
056300*---- CARGA LA ESCALA DE NOTAS (DE ARCHIVO SI EXISTE, SI NO ------
056400*---- LA ESCALA POR DEFECTO DE PGMESCAL) Y LA DEJA ACTIVA --------
056500 1600-CARGA-ESCALA.
056600
056700     OPEN INPUT ESCALA
056800     IF FS-ESCALA EQUAL '00' THEN
056900        SET WS-HAY-ESCALA-ARCHIVO TO TRUE
057000        MOVE 'S' TO LK-ESCALA-ORIGEN
057100        PERFORM 1610-CARGA-ESCALA-ARCHIVO
057200           THRU 1610-CARGA-ESCALA-ARCHIVO-F
057300        CLOSE ESCALA
057400     ELSE
057500        SET WS-NO-HAY-ESCALA-ARCHIVO TO TRUE
057600        MOVE 'N' TO LK-ESCALA-ORIGEN
057700        MOVE ZEROS TO LK-ESCALA-CANT
057800     END-IF
057900
058000     MOVE 'LOAD' TO LK-FUNCION
058100     CALL WS-PGMESCAL USING LK-AREA-ESCALA
058200
058300     IF LK-RC-ERROR THEN
058400        DISPLAY '* ERROR FATAL AL CARGAR LA ESCALA = ' LK-MSG
058500        MOVE 9999 TO RETURN-CODE
058600        SET WS-HAY-FATAL TO TRUE
058700     END-IF.
058800
058900 1600-CARGA-ESCALA-F. EXIT.
059000
059100*---- LEE HASTA 11 ESCALONES DEL ARCHIVO SCALE HACIA LK-ESCALA ---
059200 1610-CARGA-ESCALA-ARCHIVO.
059300
059400     MOVE ZEROS TO LK-ESCALA-CANT
059500     SET WS-NO-FIN-ESCALA TO TRUE
059600     PERFORM 1620-LEER-ESCALON THRU 1620-LEER-ESCALON-F
059700        UNTIL WS-FIN-ESCALA OR LK-ESCALA-CANT EQUAL 11.
059800
059900 1610-CARGA-ESCALA-ARCHIVO-F. EXIT.
060000
060100 1620-LEER-ESCALON.
060200
060300     READ ESCALA
060400     EVALUATE FS-ESCALA
060500        WHEN '00'
060600           ADD 1 TO LK-ESCALA-CANT
060700           MOVE SCL-LETTER  TO LK-ESC-LETTER(LK-ESCALA-CANT)
060800           MOVE SCL-GPA     TO LK-ESC-GPA(LK-ESCALA-CANT)
060900           MOVE SCL-MINIMUM TO LK-ESC-MINIMUM(LK-ESCALA-CANT)
061000           MOVE SCL-REP     TO LK-ESC-REP(LK-ESCALA-CANT)
061100        WHEN '10'
061200           SET WS-FIN-ESCALA TO TRUE
061300        WHEN OTHER
061400           DISPLAY '* ERROR EN LECTURA DE SCALE = ' FS-ESCALA
061500           MOVE 9999 TO RETURN-CODE
061600           SET WS-FIN-ESCALA TO TRUE
061700           SET WS-HAY-FATAL TO TRUE
061800     END-EVALUATE.
061900
062000 1620-LEER-ESCALON-F. EXIT.
062100
062200*---- PROCESA TODAS LAS NOTAS DE UN ALUMNO (UN GRUPO DE EMAIL) ---
062300 2000-PROCESO-ALUMNO.
062400
062500     MOVE STU-EMAIL      TO WS-EMAIL-ANT
062600     MOVE SPACES         TO WS-ALUM-ALIAS
062700     UNSTRING STU-EMAIL DELIMITED BY '@'
062800        INTO WS-ALUM-ALIAS
062900     MOVE STU-LAST-NAME  TO WS-ALUM-APELLIDO
063000     MOVE STU-FIRST-NAME TO WS-ALUM-NOMBRE
063100     MOVE ZEROS          TO WS-NOT-CANT
063200
063300     PERFORM 3000-ACUMULAR-NOTAS THRU 3000-ACUMULAR-NOTAS-F
063400        UNTIL WS-FIN-NOTAS OR STU-EMAIL NOT EQUAL WS-EMAIL-ANT
063500
063600     IF WS-NOT-CANT NOT EQUAL WS-ARB-CANT THEN
063700        DISPLAY '* ERROR FATAL: LA CANTIDAD DE NOTAS DE '
063800                WS-EMAIL-ANT ' NO COINCIDE CON LA CANTIDAD DE '
063900                'NODOS DEL ARBOL'
064000        MOVE 9999 TO RETURN-CODE
064100        SET WS-HAY-FATAL TO TRUE
064200        SET WS-FIN-NOTAS TO TRUE
064300     ELSE
064400        PERFORM 3100-ROLLUP-ALUMNO THRU 3100-ROLLUP-ALUMNO-F
064500        PERFORM 3300-CONVERTIR-ESCALA THRU 3300-CONVERTIR-ESCALA-F
064600        PERFORM 4000-GRABAR-SALIDA THRU 4000-GRABAR-SALIDA-F
064700        PERFORM 4500-IMPRIME-DETALLE THRU 4500-IMPRIME-DETALLE-F
064800        PERFORM 4700-ACUMULAR-TOTALES THRU 4700-ACUMULAR-TOTALES-F
064900     END-IF.
065000
065100 2000-PROCESO-ALUMNO-F. EXIT.
065200
065300*---- LECTURA DE UN REGISTRO DE GRADES-IN ------------------------
065400 2110-LEER-NOTA.
065500
065600     READ NOTAS-ENTRADA
065700     EVALUATE FS-NOTAIN
065800        WHEN '00'
065900           ADD 1 TO WS-NOTAS-LEIDAS
066000        WHEN '10'
066100           SET WS-FIN-NOTAS TO TRUE
066200        WHEN OTHER
066300           DISPLAY '* ERROR EN LECTURA DE GRADES-IN = ' FS-NOTAIN
066400           MOVE 9999 TO RETURN-CODE
066500           SET WS-FIN-NOTAS TO TRUE
066600           SET WS-HAY-FATAL TO TRUE
066700     END-EVALUATE.
066800
066900 2110-LEER-NOTA-F. EXIT.
067000
067100*---- ACUMULA LA NOTA ACTUALMENTE EN BUFFER Y LEE LA SIGUIENTE ---
067200 3000-ACUMULAR-NOTAS.
067300
067400     ADD 1 TO WS-NOT-CANT
067500     MOVE GRD-ASG-SEQ     TO WS-NOT-ASG-SEQ(WS-NOT-CANT)
067600     MOVE GRD-SCORE-TYPE  TO WS-NOT-SCORE-TYPE(WS-NOT-CANT)
067700     MOVE GRD-SCORE       TO WS-NOT-SCORE-CRUDO(WS-NOT-CANT)
067800     PERFORM 2110-LEER-NOTA THRU 2110-LEER-NOTA-F.
067900
068000 3000-ACUMULAR-NOTAS-F. EXIT.
068100
068200*---- ACUMULACION DE HOJAS A RAIZ, RECORRIENDO EL PREORDEN AL ----
068300*---- REVES (LOS HIJOS SIEMPRE APARECEN DESPUES DEL PADRE) -------
068400 3100-ROLLUP-ALUMNO.
068500
068600     PERFORM 3150-ROLLUP-NODO THRU 3150-ROLLUP-NODO-F
068700        VARYING WS-SUB-ARB FROM WS-ARB-CANT BY -1
068800           UNTIL WS-SUB-ARB LESS THAN 1.
068900
069000 3100-ROLLUP-ALUMNO-F. EXIT.
069100
069200 3150-ROLLUP-NODO.
069300
069400     IF WS-ARB-HIJOS-CANT(WS-SUB-ARB) EQUAL ZEROS THEN
069500        PERFORM 3160-ROLLUP-HOJA THRU 3160-ROLLUP-HOJA-F
069600     ELSE
069700        PERFORM 3200-ROLLUP-INTERNO THRU 3200-ROLLUP-INTERNO-F
069800     END-IF.
069900
070000 3150-ROLLUP-NODO-F. EXIT.
070100
070200*---- PORCENTAJE DE UNA HOJA: NOTA DEL ALUMNO SOBRE SU PROPIO ----
070300*---- PESO EN PUNTOS, O LA NOTA MISMA SI YA ES PORCENTAJE --------
070400 3160-ROLLUP-HOJA.
070500
070600     EVALUATE WS-NOT-SCORE-TYPE(WS-SUB-ARB)
070700        WHEN 'N'
070800           MOVE ZEROS TO WS-ARB-PCT-ALUMNO(WS-SUB-ARB)
070900        WHEN 'P'
071000           DIVIDE WS-NOT-SCORE-CRUDO(WS-SUB-ARB) BY 100
071100              GIVING WS-ARB-PCT-ALUMNO(WS-SUB-ARB)
071200        WHEN 'T'
071300           IF WS-ARB-WEIGHT-CRUDO(WS-SUB-ARB) GREATER ZEROS THEN
071400              DIVIDE WS-NOT-SCORE-CRUDO(WS-SUB-ARB)
071500                 BY WS-ARB-WEIGHT-CRUDO(WS-SUB-ARB)
071600                 GIVING WS-ARB-PCT-ALUMNO(WS-SUB-ARB)
071700           ELSE
071800              MOVE ZEROS TO WS-ARB-PCT-ALUMNO(WS-SUB-ARB)
071900           END-IF
072000     END-EVALUATE.
072100
072200 3160-ROLLUP-HOJA-F. EXIT.
072300
072400*---- PORCENTAJE DE UN NODO INTERNO: SUMA PONDERADA DE LOS -------
072500*---- PORCENTAJES YA CALCULADOS DE SUS HIJOS ---------------------
072600 3200-ROLLUP-INTERNO.
072700
072800     MOVE ZEROS TO WS-ROLLUP-SUMA
072900     PERFORM 3250-SUMAR-HIJO-PCT THRU 3250-SUMAR-HIJO-PCT-F
073000        VARYING WS-SUB-HIJO FROM 1 BY 1
073100           UNTIL WS-SUB-HIJO GREATER WS-ARB-CANT
073200     MOVE WS-ROLLUP-SUMA TO WS-ARB-PCT-ALUMNO(WS-SUB-ARB).
073300
073400 3200-ROLLUP-INTERNO-F. EXIT.
073500
073600 3250-SUMAR-HIJO-PCT.
073700
073800     IF WS-ARB-PADRE-SEQ(WS-SUB-HIJO)
073900        EQUAL WS-ARB-SEQ(WS-SUB-ARB) THEN
074000        COMPUTE WS-ROLLUP-SUMA = WS-ROLLUP-SUMA +
074100           (WS-ARB-FRACCION(WS-SUB-HIJO) *
074200            WS-ARB-PCT-ALUMNO(WS-SUB-HIJO))
074300     END-IF.
074400
074500 3250-SUMAR-HIJO-PCT-F. EXIT.
074600
074700*---- CONVIERTE EL PORCENTAJE DE LA RAIZ (EL CURSO) A LETRA/GPA --
074800 3300-CONVERTIR-ESCALA.
074900
075000     MOVE 'PCT ' TO LK-FUNCION
075100     MOVE WS-ARB-PCT-ALUMNO(1) TO LK-PCT
075200     CALL WS-PGMESCAL USING LK-AREA-ESCALA
075300
075400     IF LK-RC-ERROR THEN
075500        DISPLAY '* ERROR AL CONVERTIR PORCENTAJE DE '
075600                WS-EMAIL-ANT ' = ' LK-MSG
075700        MOVE 9999 TO RETURN-CODE
075800        MOVE SPACES TO WS-ALUM-LETRA
075900        MOVE ZEROS  TO WS-ALUM-GPA
076000     ELSE
076100        MOVE LK-LETRA      TO WS-ALUM-LETRA
076200        MOVE LK-GPA        TO WS-ALUM-GPA
076300     END-IF.
076400
076500 3300-CONVERTIR-ESCALA-F. EXIT.
076600
076700*---- GRABA UN REGISTRO DE GRADES-OUT POR CADA NODO DEL ARBOL ----
076800 4000-GRABAR-SALIDA.
076900
077000     PERFORM 4050-GRABAR-NODO THRU 4050-GRABAR-NODO-F
077100        VARYING WS-SUB-ARB FROM 1 BY 1
077200           UNTIL WS-SUB-ARB GREATER WS-ARB-CANT.
077300
077400 4000-GRABAR-SALIDA-F. EXIT.
077500
077600 4050-GRABAR-NODO.
077700
077800     MOVE SPACES TO REG-NOTA-SALIDA
077900     MOVE WS-EMAIL-ANT             TO OUT-EMAIL
078000     MOVE WS-ARB-SEQ(WS-SUB-ARB)   TO OUT-ASG-SEQ
078100     MOVE WS-ARB-NAME(WS-SUB-ARB)  TO OUT-ASG-NAME
078200     COMPUTE OUT-PERCENT ROUNDED =
078300        WS-ARB-PCT-ALUMNO(WS-SUB-ARB) * 100
078400
078500     IF WS-ARB-DEPTH(WS-SUB-ARB) EQUAL ZEROS THEN
078600        MOVE WS-ALUM-LETRA TO OUT-LETTER
078700        MOVE WS-ALUM-GPA   TO OUT-GPA
078800     ELSE
078900        MOVE SPACES TO OUT-LETTER
079000        MOVE ZEROS  TO OUT-GPA
079100     END-IF
079200
079300     WRITE REG-NOTA-SALIDA
079400     IF FS-NOTAOUT NOT EQUAL '00' THEN
079500        DISPLAY '* ERROR EN ESCRITURA DE GRADES-OUT = ' FS-NOTAOUT
079600        MOVE 9999 TO RETURN-CODE
079700     END-IF.
079800
079900 4050-GRABAR-NODO-F. EXIT.
080000
080100*---- IMPRIME LA LINEA DE DETALLE DEL ALUMNO EN EL LISTADO -------
080200 4500-IMPRIME-DETALLE.
080300
080400     IF WS-CONT-LINEA GREATER WS-MAX-LINEAS THEN
080500        PERFORM 6500-IMPRIME-TITULOS THRU 6500-IMPRIME-TITULOS-F
080600     END-IF
080700
080800     MOVE SPACES TO IMP-DETALLE
080900     STRING WS-ALUM-APELLIDO DELIMITED BY SPACE
081000            ', '             DELIMITED BY SIZE
081100            WS-ALUM-NOMBRE   DELIMITED BY SPACE
081200               INTO IMP-DET-NOMBRE
081300     MOVE WS-EMAIL-ANT              TO IMP-DET-EMAIL
081400     COMPUTE IMP-DET-PERCENT ROUNDED = WS-ARB-PCT-ALUMNO(1) * 100
081500     MOVE WS-ALUM-LETRA             TO IMP-DET-LETTER
081600     MOVE WS-ALUM-GPA               TO IMP-DET-GPA
081700
081800     WRITE REG-SALIDA FROM IMP-DETALLE AFTER 1
081900     ADD 1 TO WS-CONT-LINEA
082000     IF FS-LISTADO NOT EQUAL '00' THEN
082100        DISPLAY '* ERROR EN ESCRITURA DE LISTADO = ' FS-LISTADO
082200        MOVE 9999 TO RETURN-CODE
082300     END-IF.
082400
082500 4500-IMPRIME-DETALLE-F. EXIT.
082600
082700*---- ACUMULA LOS TOTALES DE CIERRE: ALUMNOS, PROMEDIO Y LETRA ---
082800 4700-ACUMULAR-TOTALES.
082900
083000     ADD 1 TO WS-ALUM-CANT
083100     ADD WS-ARB-PCT-ALUMNO(1) TO WS-PCT-SUMA
083200     MOVE ZEROS TO WS-FLAG-LETRA-HALLADA
083300     PERFORM 4750-COMPARAR-LETRA-CONT
083400        THRU 4750-COMPARAR-LETRA-CONT-F
083500        VARYING WS-SUB-CONT FROM 1 BY 1
083600           UNTIL WS-SUB-CONT GREATER 11
083700              OR WS-FLAG-LETRA-HALLADA GREATER ZEROS.
083800
083900 4700-ACUMULAR-TOTALES-F. EXIT.
084000
084100 4750-COMPARAR-LETRA-CONT.
084200
084300     IF LK-ESC-LETTER(WS-SUB-CONT) EQUAL WS-ALUM-LETRA THEN
084400        ADD 1 TO WS-CONT-LETRA-REN(WS-SUB-CONT)
084500        MOVE 1 TO WS-FLAG-LETRA-HALLADA
084600     END-IF.
084700
084800 4750-COMPARAR-LETRA-CONT-F. EXIT.
084900
085000*---- IMPRIME EL ENCABEZADO DE PAGINA Y LA LINEA DE COLUMNAS -----
085100 6500-IMPRIME-TITULOS.
085200
085300     ADD 1 TO WS-CONT-PAGINA
085400     MOVE WS-CONT-PAGINA TO IMP-TIT-PAGINA
085500     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE
085600     WRITE REG-SALIDA FROM IMP-ENCABEZADO AFTER 2
085700     MOVE ZEROS TO WS-CONT-LINEA
085800     IF FS-LISTADO NOT EQUAL '00' THEN
085900        DISPLAY '* ERROR EN ESCRITURA DE LISTADO = ' FS-LISTADO
086000        MOVE 9999 TO RETURN-CODE
086100     END-IF.
086200
086300 6500-IMPRIME-TITULOS-F. EXIT.
086400
086500*---- CIERRE DEL PROCESO: TOTALES, DISTRIBUCION POR LETRA Y ------
086600*---- CIERRE DE ARCHIVOS -----------------------------------------
086700 9000-FINAL.
086800
086900     IF NOT WS-HAY-FATAL THEN
087000        IF WS-ALUM-CANT GREATER ZEROS THEN
087100           COMPUTE WS-PROMEDIO-CLASE ROUNDED =
087200              (WS-PCT-SUMA / WS-ALUM-CANT) * 100
087300        ELSE
087400           MOVE ZEROS TO WS-PROMEDIO-CLASE
087500        END-IF
087600        PERFORM 9100-IMPRIME-TOTALES THRU 9100-IMPRIME-TOTALES-F
087700        CLOSE NOTAS-ENTRADA
087800        CLOSE NOTAS-SALIDA
087900        CLOSE LISTADO
088000     END-IF
088100
088200     DISPLAY '* PGMNOTAS - ASIGNACIONES LEIDAS  = ' WS-ASIG-LEIDAS
088300     DISPLAY '* PGMNOTAS - NOTAS LEIDAS        = '
088400             WS-NOTAS-LEIDAS
088500     DISPLAY '* PGMNOTAS - ALUMNOS PROCESADOS   = ' WS-ALUM-CANT.
088600
088700 9000-FINAL-F. EXIT.
088800
088900*---- IMPRIME EL BLOQUE DE TOTALES DE CIERRE DEL LISTADO ---------
089000 9100-IMPRIME-TOTALES.
089100
089200     MOVE WS-ALUM-CANT      TO IMP-TOT-ALUMNOS
089300     MOVE WS-PROMEDIO-CLASE TO IMP-TOT-PROMEDIO
089400     WRITE REG-SALIDA FROM IMP-TOTALES1 AFTER 2
089500     WRITE REG-SALIDA FROM IMP-TOTALES2 AFTER 1
089600     PERFORM 9150-IMPRIME-LETRA THRU 9150-IMPRIME-LETRA-F
089700        VARYING WS-SUB-CONT FROM 1 BY 1
089800           UNTIL WS-SUB-CONT GREATER 11.
089900
090000 9100-IMPRIME-TOTALES-F. EXIT.
090100
090200 9150-IMPRIME-LETRA.
090300
090400     IF WS-CONT-LETRA-REN(WS-SUB-CONT) GREATER ZEROS THEN
090500        MOVE LK-ESC-LETTER(WS-SUB-CONT)      TO IMP-LETRA-COD
090600        MOVE WS-CONT-LETRA-REN(WS-SUB-CONT)  TO IMP-LETRA-CANT-IMP
090700        WRITE REG-SALIDA FROM IMP-LETRA-CONT AFTER 1
090800     END-IF.
090900
091000 9150-IMPRIME-LETRA-F. EXIT.
