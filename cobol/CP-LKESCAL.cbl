000100*////////////////// (LKESCAL) ////////////////////////////////////
000200************************************************************
000300*    AREA DE COMUNICACION PGM_01 (LLAMADOR) / PGM_02        *
000400*    (LLAMADO = MOTOR DE CONVERSION DE ESCALA DE NOTAS)     *
000500*    UNA SOLA AREA, UN CODIGO DE FUNCION, AL ESTILO DE       *
000600*    LK-COMUNICACION DE PGMRUCAF (RUTINA UNICA POR LINKAGE) *
000700************************************************************
000800 01  LK-AREA-ESCALA.
000900*    CODIGO DE FUNCION SOLICITADA A PGM_02
001000*    'LOAD' CARGA/VALIDA ESCALA   'PCT ' PORCENTAJE A LETRA
001100*    'LET ' LETRA A PORCENTAJE    'GPA ' GPA A LETRA
001200*    'FRA ' FRACCION A PORCENTAJE
001300     03  LK-FUNCION              PIC X(04).
001400*    REDEFINICION NUMERICA DEL CODIGO DE FUNCION PARA TRAZAS
001500*    Y COMPARACIONES POR TABLA DE DESPACHO (VER 2000-DESPACHO)
001600     03  LK-FUNCION-NUM REDEFINES LK-FUNCION PIC 9(04).
001700*    CODIGO DE RETORNO DE LA FUNCION  00 = OK
001800     03  LK-RC                   PIC 9(02).
001900        88  LK-RC-OK                     VALUE 00.
002000        88  LK-RC-ERROR                  VALUE 05 THRU 99.
002100*    MENSAJE DE ERROR CUANDO LK-RC ES DISTINTO DE CERO
002200     03  LK-MSG                  PIC X(40).
002300*    PORCENTAJE DE ENTRADA/SALIDA, FRACCION DE 1 (7 DECIMALES)
002400     03  LK-PCT                  PIC 9(01)V9(07).
002500*    REDEFINICION DEL PORCENTAJE COMO ENTERO DE MILESIMAS
002600*    PARA COMPARACIONES SIN PUNTO DECIMAL (VER 2000-PCT-A-LETRA)
002700     03  LK-PCT-MILES REDEFINES LK-PCT PIC 9(08).
002800*    LETRA DE ENTRADA/SALIDA (F,D,D+,C-,C,C+,B-,B,B+,A-,A O
002900*    UNA COMPUESTA TIPO "B-/B+", SEPARADA POR '/'
003000     03  LK-LETRA                PIC X(05).
003100*    GPA DE ENTRADA/SALIDA
003200     03  LK-GPA                  PIC 9V9(04).
003300*    NUMERADOR / DENOMINADOR PARA LA FUNCION FRA
003400     03  LK-NUMERADOR            PIC S9(05)V9(04).
003500     03  LK-DENOMINADOR          PIC S9(05)V9(04).
003600*    INDICADOR: 'S' LA ESCALA VINO DEL ARCHIVO SCALE, 'N' SE
003700*    USO LA TABLA POR DEFECTO (SOLO FUNCION LOAD)
003800     03  LK-ESCALA-ORIGEN        PIC X(01).
003900        88  LK-ESCALA-DE-ARCHIVO         VALUE 'S'.
004000        88  LK-ESCALA-POR-DEFECTO        VALUE 'N'.
004100*    TABLA DE ESCALA COMPLETA, IDA Y VUELTA ENTRE LOS DOS
004200*    PROGRAMAS (11 ESCALONES, MISMOS CAMPOS QUE CP-SCALE)
004300     03  LK-ESCALA-CANT          PIC 9(02).
004400     03  LK-ESCALA-REN OCCURS 11 TIMES.
004500         05  LK-ESC-LETTER       PIC X(02).
004600         05  LK-ESC-GPA          PIC 9V9(04).
004700         05  LK-ESC-MINIMUM      PIC V9(07).
004800         05  LK-ESC-REP          PIC V9(07).
004900     03  FILLER                  PIC X(07).
