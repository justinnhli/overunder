000100*////////////////// (ASGDEF) ////////////////////////////////////
000200************************************************************
000300*    LAYOUT ASIGNACION (NODO DEL ARBOL DE PONDERACIONES)   *
000400*    ARCHIVO ASSIGNMENTS - LARGO REGISTRO = 36 BYTES        *
000500*    ORDEN DE LECTURA = PREORDEN (SECUENCIA)                *
000600*    SIN BYTES LIBRES: EL REGISTRO ESTA COMPLETO, NO LLEVA  *
000700*    FILLER DE RELLENO (VER NOTA DE DISEÑO 12/01/2025 CCH)  *
000800************************************************************
000900 01  REG-ASIGNACION.
001000*    POSICION RELATIVA (1:3) NRO DE SECUENCIA EN PREORDEN
001100     03  ASG-SEQ             PIC 9(03).
001200*    POSICION RELATIVA (4:2) PROFUNDIDAD EN EL ARBOL (0=RAIZ)
001300     03  ASG-DEPTH           PIC 9(02).
001400*    POSICION RELATIVA (6:20) NOMBRE DEL NODO (UNICO ENTRE
001500*    HERMANOS)
001600     03  ASG-NAME            PIC X(20).
001700*    POSICION RELATIVA (26:1) INDICADOR EXTRA CREDITO
001800*    'Y' = ES EXTRA CREDITO   'N' = NO ES EXTRA CREDITO
001900     03  ASG-EC-FLAG         PIC X(01).
002000        88  ASG-ES-EC                    VALUE 'Y'.
002100        88  ASG-NO-ES-EC                 VALUE 'N'.
002200*    POSICION RELATIVA (27:1) TIPO DE PONDERACION
002300*    'P' = PORCENTAJE        'T' = PUNTOS
002400     03  ASG-WGT-TYPE        PIC X(01).
002500        88  ASG-PESO-PORCENT             VALUE 'P'.
002600        88  ASG-PESO-PUNTOS              VALUE 'T'.
002700*    POSICION RELATIVA (28:9) PESO CRUDO TAL COMO VIENE EN EL
002800*    ARCHIVO: VALOR PORCENTUAL (25.0000 = 25%) O TOTAL DE
002900*    PUNTOS SEGUN ASG-WGT-TYPE
003000     03  ASG-WEIGHT          PIC 9(05)V9(04).
