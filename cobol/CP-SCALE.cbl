000100*////////////////// (SCALE) /////////////////////////////////////
000200************************************************************
000300*    LAYOUT ESCALON DE ESCALA DE NOTAS (11 ESCALONES)       *
000400*    ARCHIVO SCALE (OPCIONAL) - LARGO REGISTRO = 22 BYTES   *
000500*    ORDEN: DE MAYOR A MENOR SCL-MINIMUM (A LA CABEZA)      *
000600*    SI EL ARCHIVO NO VIENE, PGM_02 CARGA LA TABLA POR      *
000700*    DEFECTO (VER RUTINA 1000-CARGAR-ESCALA)                *
000800************************************************************
000900 01  REG-ESCALON.
001000*    POSICION RELATIVA (1:2) LETRA DE LA NOTA (F,D,D+,C-,C,
001100*    C+,B-,B,B+,A-,A)
001200     03  SCL-LETTER          PIC X(02).
001300*    POSICION RELATIVA (3:5) VALOR GPA DEL ESCALON
001400     03  SCL-GPA             PIC 9V9(04).
001500*    POSICION RELATIVA (8:7) LIMITE INFERIOR PORCENTUAL DEL
001600*    ESCALON, FRACCION DE 1 (7 DECIMALES)
001700     03  SCL-MINIMUM         PIC V9(07).
001800*    POSICION RELATIVA (15:7) VALOR PORCENTUAL REPRESENTATIVO
001900*    DEL ESCALON, FRACCION DE 1 (7 DECIMALES)
002000     03  SCL-REP             PIC V9(07).
002100*    POSICION RELATIVA (22:1) BYTE DE RELLENO
002200     03  FILLER              PIC X(01).
