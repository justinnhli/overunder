000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMESCAL.
000300 AUTHOR.        C. CHAVEZ HUAMAN.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - AREA ACADEMICA.
000500 DATE-WRITTEN.  01/12/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - AREA ACADEMICA UNICAMENTE.
000800
000900******************************************************************
001000*                    MOTOR DE ESCALA DE NOTAS                    *
001100*                    ==========================                  *
001200*  RUTINA UNICA POR LINKAGE (AL ESTILO PGMRUCAF) QUE CONVIERTE   *
001300*  ENTRE LAS CUATRO REPRESENTACIONES DE UNA NOTA DE CURSO SOBRE  *
001400*  LA ESCALA DE 11 ESCALONES (F,D,D+,C-,C,C+,B-,B,B+,A-,A):      *
001500*                                                                *
001600*     'LOAD' - CARGA Y VALIDA LA ESCALA (DE ARCHIVO O POR        *
001700*              DEFECTO) Y LA DEJA ACTIVA PARA LAS DEMAS FUNC.    *
001800*     'PCT ' - PORCENTAJE  -> LETRA + GPA                        *
001900*     'LET ' - LETRA (SIMPLE O COMPUESTA "B-/B+") -> PORCENTAJE  *
002000*              REPRESENTATIVO + LETRA + GPA RE-DERIVADA          *
002100*     'GPA ' - GPA -> LETRA + PORCENTAJE REPRESENTATIVO          *
002200*     'FRA ' - FRACCION (NUMERADOR/DENOMINADOR) -> PORCENTAJE    *
002300*              + LETRA + GPA                                     *
002400*                                                                *
002500*  SOLO LA FUNCION 'PCT ' ES INVOCADA POR EL PROCESO BATCH       *
002600*  PGMNOTAS; LAS RESTANTES QUEDAN EXPUESTAS PARA UTILITARIOS Y   *
002700*  PRUEBAS DE MOSTRADOR.                                         *
002800******************************************************************
002900*                     REGISTRO DE CAMBIOS                        *
003000*-----------------------------------------------------------------
003100* FECHA     PROGRAMADOR        TICKET     DESCRIPCION
003200*-----------------------------------------------------------------
003300* 01/12/89  C.CHAVEZ H.        AC-0410    VERSION INICIAL, SOLO   AC-0410 
003400*                                         FUNCION PCT PARA PILOTO.AC-0410 
003500* 22/03/90  C.CHAVEZ H.        AC-0433    SE AGREGA FUNCION LET   AC-0433 
003600*                                         (LETRA COMPUESTA).      AC-0433 
003700* 14/09/90  R.QUISPE T.        AC-0481    SE AGREGA FUNCION GPA.  AC-0481 
003800* 05/02/91  R.QUISPE T.        AC-0502    SE AGREGA FUNCION FRA   AC-0502 
003900*                                         Y VALIDACION DE SIGNO.  AC-0502 
004000* 19/07/92  M.SALAZAR P.       AC-0559    ESCALA POR DEFECTO PASA AC-0559 
004100*                                         A TABLA REDEFINIDA EN   AC-0559 
004200*                                         VEZ DE COPY EXTERNO.    AC-0559 
004300* 11/11/93  M.SALAZAR P.       AC-0604    CORRIGE REDONDEO DEL    AC-0604 
004400*                                         REPRESENTATIVO DE C-/C+.AC-0604 
004500* 30/06/94  C.CHAVEZ H.        AC-0651    VALIDA RANGO [0,1] DE   AC-0651 
004600*                                         PORCENTAJE EN TODAS LAS AC-0651 
004700*                                         FUNCIONES, NO SOLO PCT. AC-0651 
004800* 08/03/95  R.QUISPE T.        AC-0699    REESCALADO AUTOMATICO   AC-0699 
004900*                                         CUANDO LA ESCALA VIENE  AC-0699 
005000*                                         EN BASE 100.            AC-0699 
005100* 17/01/97  M.SALAZAR P.       AC-0755    SE AGREGA VALIDACION DE AC-0755 
005200*                                         NUMERADOR/DENOMINADOR   AC-0755 
005300*                                         NEGATIVOS EN FUNCION    AC-0755 
005400*                                         FRA.                    AC-0755 
005500* 04/11/98  C.CHAVEZ H.        AC-0812    AJUSTE FIN DE SIGLO: LA AC-0812 
005600*                                         FECHA DE COMPILACION SE AC-0812 
005700*                                         VALIDA CONTRA 4 DIGITOS AC-0812 
005800*                                         DE ANIO EN LOS REPORTES AC-0812 
005900*                                         QUE CONSUMEN ESTE       AC-0812 
006000*                                         MODULO.                 AC-0812 
006100* 26/05/99  C.CHAVEZ H.        AC-0839    REVISION Y2K FINAL, SIN AC-0839 
006200*                                         CAMBIOS DE LOGICA.      AC-0839 
006300* 15/02/01  R.QUISPE T.        AC-0902    SE EXPONE FUNCION GPA A AC-0902 
006400*                                         PGM_35S (CIERRE ANUAL). AC-0902 
006500* 09/08/03  M.SALAZAR P.       AC-0958    ARMONIZA MENSAJES DE    AC-0958 
006600*                                         ERROR CON LOS DE        AC-0958
006700*                                         PGMNOTAS.               AC-0958
006800* 20/01/05  R.QUISPE T.        AC-0980    QUITA LA REESCRITURA    AC-0980 
006900*                                         PARCIAL DE LK-LETRA POR AC-0980 
007000*                                         REFERENCIA; SE AGREGA   AC-0980 
007100*                                         CAMPO DE COTEJO PROPIO  AC-0980 
007200*                                         EN 2110/2115.           AC-0980 
007300*-----------------------------------------------------------------
007400
007500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800
007900 SPECIAL-NAMES.
008000     CLASS CLASE-LETRA-VALIDA IS 'F' 'D' 'C' 'B' 'A' '+' '-'
008100     UPSI-0 ON STATUS IS WS-UPSI-TRAZA-ON
008200     UPSI-0 OFF STATUS IS WS-UPSI-TRAZA-OFF.
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600
008700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 WORKING-STORAGE SECTION.
009200*========================*
009300
009400 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009500
009600*----------- SWITCHES E INDICADORES DE TRAZA --------------------
009700 77  WS-UPSI-TRAZA-ON    PIC X(01) VALUE 'N'.
009800 77  WS-UPSI-TRAZA-OFF   PIC X(01) VALUE 'N'.
009900
010000*----------- INDICES Y CONTADORES (SIEMPRE COMP) -----------------
010100 77  WS-IX-ESC           PIC 9(02)   COMP.
010200 77  WS-IX-ESC-FIN       PIC 9(02)   COMP.
010300 77  WS-IX-PARTE         PIC 9(01)   COMP.
010400
010500*----------- LIMITE MAYOR ENCONTRADO AL VALIDAR LA ESCALA --------
010600 77  WS-MAX-MINIMO       PIC 9(03)V9(07) COMP-3 VALUE ZEROS.
010700
010800*----------- AREA DE TRABAJO PARA LA FUNCION LET (COMPUESTA) -----
010900 01  WS-LETRA-TRABAJO.
011000     03  WS-LETRA-PARTE-1    PIC X(02) VALUE SPACES.
011100     03  WS-LETRA-PARTE-2    PIC X(02) VALUE SPACES.
011200*    CAMPO DE COTEJO INTERNO, NO SE REESCRIBE LK-LETRA  AC-0980
011300     03  WS-LETRA-CHK        PIC X(02) VALUE SPACES.
011400     03  FILLER              PIC X(02).
011500 77  WS-LETRA-CANT-PARTES  PIC 9(01)  COMP VALUE ZEROS.
011600 77  WS-FRAC-PARTE-1        PIC V9(07) COMP-3 VALUE ZEROS.
011700 77  WS-FRAC-PARTE-2        PIC V9(07) COMP-3 VALUE ZEROS.
011800 77  WS-FRAC-PROMEDIO       PIC V9(07) COMP-3 VALUE ZEROS.
011900 77  WS-FLAG-ENCONTRADO     PIC 9(01)  COMP VALUE ZEROS.
012000
012100*----------- AREA DE TRABAJO PARA LA FUNCION FRA -----------------
012200 77  WS-FRA-RESULTADO      PIC 9(01)V9(07) COMP-3 VALUE ZEROS.
012300
012400*----------- ESCALA ACTIVA (CARGADA POR 'LOAD', VIGENTE PARA -----
012500*----------- LAS DEMAS FUNCIONES MIENTRAS DURE EL RUN-UNIT) ------
012600 01  WS-ESCALA-ACTIVA.
012700     03  WS-ESC-ACT-CANT     PIC 9(02) COMP-3 VALUE ZEROS.
012800     03  WS-ESC-ACT-REN OCCURS 11 TIMES.
012900         05  WS-ESC-ACT-LETTER   PIC X(02).
013000         05  WS-ESC-ACT-GPA      PIC 9V9(04).
013100         05  WS-ESC-ACT-MINIMUM  PIC V9(07).
013200         05  WS-ESC-ACT-REP      PIC V9(07).
013300         05  FILLER              PIC X(02).
013400
013500*----------- TABLA DE ESCALA POR DEFECTO (11 ESCALONES) ----------
013600*  CARGADA COMO LITERAL PLANO Y REDEFINIDA COMO TABLA PORQUE EL
013700*  COMPILADOR DE PLANTA NO ADMITE VALUE EN ITEMS CON OCCURS.
013800 01  WS-ESCALA-DEFECTO-INIC.
013900     03  FILLER  PIC X(21) VALUE 'F 0000000000000000000'.
014000     03  FILLER  PIC X(21) VALUE 'D 1000060000006250000'.
014100     03  FILLER  PIC X(21) VALUE 'D+1333365000006750000'.
014200     03  FILLER  PIC X(21) VALUE 'C-1666770000007166667'.
014300     03  FILLER  PIC X(21) VALUE 'C 2000073333337500000'.
014400     03  FILLER  PIC X(21) VALUE 'C+2333376666677833333'.
014500     03  FILLER  PIC X(21) VALUE 'B-2666780000008166667'.
014600     03  FILLER  PIC X(21) VALUE 'B 3000083333338500000'.
014700     03  FILLER  PIC X(21) VALUE 'B+3333386666678833333'.
014800     03  FILLER  PIC X(21) VALUE 'A-3666790000009250000'.
014900     03  FILLER  PIC X(21) VALUE 'A 4000095000009750000'.
015000
015100 01  WS-ESCALA-DEFECTO-TAB REDEFINES WS-ESCALA-DEFECTO-INIC.
015200     03  WS-ESC-DEF-REN OCCURS 11 TIMES.
015300         05  WS-ESC-DEF-LETTER   PIC X(02).
015400         05  WS-ESC-DEF-GPA      PIC 9V9(04).
015500         05  WS-ESC-DEF-MINIMUM  PIC V9(07).
015600         05  WS-ESC-DEF-REP      PIC V9(07).
015700
015800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
015900
016000*-------------------------------------------------------------
016100 LINKAGE SECTION.
016200*================*
016300     COPY CP-LKESCAL.
016400
016500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016600 PROCEDURE DIVISION USING LK-AREA-ESCALA.
016700
016800 MAIN-PROGRAM.
016900
017000     MOVE ZEROS  TO LK-RC
017100     MOVE SPACES TO LK-MSG
017200
017300     EVALUATE LK-FUNCION
017400        WHEN 'LOAD'
017500           PERFORM 1000-CARGAR-ESCALA THRU 1000-CARGAR-ESCALA-F
017600        WHEN 'PCT '
017700           PERFORM 2000-PCT-A-LETRA   THRU 2000-PCT-A-LETRA-F
017800        WHEN 'LET '
017900           PERFORM 2100-LETRA-A-PCT   THRU 2100-LETRA-A-PCT-F
018000        WHEN 'GPA '
018100           PERFORM 2200-GPA-A-LETRA   THRU 2200-GPA-A-LETRA-F
018200        WHEN 'FRA '
018300           PERFORM 2300-FRACCION-A-PCT THRU 2300-FRACCION-A-PCT-F
018400        WHEN OTHER
018500           MOVE 90 TO LK-RC
018600           MOVE 'CODIGO DE FUNCION NO RECONOCIDO' TO LK-MSG
018700     END-EVALUATE.
018800
018900 MAIN-PROGRAM-F. GOBACK.
019000
019100*---- CARGA Y VALIDACION DE LA ESCALA (FUNCION LOAD) -----------
019200 1000-CARGAR-ESCALA.
019300
019400     IF LK-ESCALA-DE-ARCHIVO THEN
019500        PERFORM 1010-VALIDAR-ESCALA-ARCHIVO
019600           THRU 1010-VALIDAR-ESCALA-ARCHIVO-F
019700     ELSE
019800        PERFORM 1050-CARGAR-ESCALA-DEFECTO
019900           THRU 1050-CARGAR-ESCALA-DEFECTO-F
020000     END-IF.
020100
020200 1000-CARGAR-ESCALA-F. EXIT.
020300
020400*---------------------------------------------------------------
020500 1010-VALIDAR-ESCALA-ARCHIVO.
020600
020700     IF LK-ESCALA-CANT NOT EQUAL 11 THEN
020800        MOVE 10 TO LK-RC
020900        MOVE 'LA ESCALA DEBE TENER EXACTAMENTE 11 ESCALONES'
021000                                                    TO LK-MSG
021100     ELSE
021200        IF LK-ESC-MINIMUM(1) NOT EQUAL ZEROS THEN
021300           MOVE 11 TO LK-RC
021400           MOVE 'EL PRIMER LIMITE DE LA ESCALA DEBE SER CERO'
021500                                                    TO LK-MSG
021600        ELSE
021700           PERFORM 1020-BUSCAR-LIMITE-MAYOR
021800              THRU 1020-BUSCAR-LIMITE-MAYOR-F
021900           IF WS-MAX-MINIMO GREATER 1 THEN
022000              PERFORM 1030-REESCALAR-ESCALA
022100                 THRU 1030-REESCALAR-ESCALA-F
022200           END-IF
022300           PERFORM 1040-ACTIVAR-ESCALA-ARCHIVO
022400              THRU 1040-ACTIVAR-ESCALA-ARCHIVO-F
022500           MOVE ZEROS TO LK-RC
022600        END-IF
022700     END-IF.
022800
022900 1010-VALIDAR-ESCALA-ARCHIVO-F. EXIT.
023000
023100*---------------------------------------------------------------
023200 1020-BUSCAR-LIMITE-MAYOR.
023300
023400     MOVE ZEROS TO WS-MAX-MINIMO
023500     PERFORM 1025-COMPARAR-LIMITE THRU 1025-COMPARAR-LIMITE-F
023600        VARYING WS-IX-ESC FROM 1 BY 1
023700           UNTIL WS-IX-ESC GREATER 11.
023800
023900 1020-BUSCAR-LIMITE-MAYOR-F. EXIT.
024000
024100*---------------------------------------------------------------
024200 1025-COMPARAR-LIMITE.
024300
024400     IF LK-ESC-MINIMUM(WS-IX-ESC) GREATER WS-MAX-MINIMO THEN
024500        MOVE LK-ESC-MINIMUM(WS-IX-ESC) TO WS-MAX-MINIMO
024600     END-IF.
024700
024800 1025-COMPARAR-LIMITE-F. EXIT.
024900
025000*---- LA ESCALA VINO EN BASE 100: SE DIVIDE ENTRE 100 -----------
025100 1030-REESCALAR-ESCALA.
025200
025300     PERFORM 1035-REESCALAR-ESCALON THRU 1035-REESCALAR-ESCALON-F
025400        VARYING WS-IX-ESC FROM 1 BY 1
025500           UNTIL WS-IX-ESC GREATER 11.
025600
025700 1030-REESCALAR-ESCALA-F. EXIT.
025800
025900*---------------------------------------------------------------
026000 1035-REESCALAR-ESCALON.
026100
026200     DIVIDE LK-ESC-MINIMUM(WS-IX-ESC) BY 100
026300        GIVING LK-ESC-MINIMUM(WS-IX-ESC)
026400     DIVIDE LK-ESC-REP(WS-IX-ESC) BY 100
026500        GIVING LK-ESC-REP(WS-IX-ESC).
026600
026700 1035-REESCALAR-ESCALON-F. EXIT.
026800
026900*---------------------------------------------------------------
027000 1040-ACTIVAR-ESCALA-ARCHIVO.
027100
027200     MOVE 11 TO WS-ESC-ACT-CANT
027300     PERFORM 1045-ACTIVAR-ESCALON THRU 1045-ACTIVAR-ESCALON-F
027400        VARYING WS-IX-ESC FROM 1 BY 1
027500           UNTIL WS-IX-ESC GREATER 11.
027600
027700 1040-ACTIVAR-ESCALA-ARCHIVO-F. EXIT.
027800
027900*---------------------------------------------------------------
028000 1045-ACTIVAR-ESCALON.
028100
028200     MOVE LK-ESC-LETTER(WS-IX-ESC)
028300                       TO WS-ESC-ACT-LETTER(WS-IX-ESC)
028400     MOVE LK-ESC-GPA(WS-IX-ESC)
028500                       TO WS-ESC-ACT-GPA(WS-IX-ESC)
028600     MOVE LK-ESC-MINIMUM(WS-IX-ESC)
028700                       TO WS-ESC-ACT-MINIMUM(WS-IX-ESC)
028800     MOVE LK-ESC-REP(WS-IX-ESC)
028900                       TO WS-ESC-ACT-REP(WS-IX-ESC).
029000
029100 1045-ACTIVAR-ESCALON-F. EXIT.
029200
029300*---- NO VINO ARCHIVO SCALE: SE ACTIVA LA TABLA POR DEFECTO -----
029400 1050-CARGAR-ESCALA-DEFECTO.
029500
029600     MOVE 11 TO WS-ESC-ACT-CANT
029700     MOVE 11 TO LK-ESCALA-CANT
029800     PERFORM 1055-CARGAR-ESCALON-DEF
029900        THRU 1055-CARGAR-ESCALON-DEF-F
030000        VARYING WS-IX-ESC FROM 1 BY 1
030100           UNTIL WS-IX-ESC GREATER 11
030200     MOVE ZEROS TO LK-RC.
030300
030400 1050-CARGAR-ESCALA-DEFECTO-F. EXIT.
030500
030600*---------------------------------------------------------------
030700 1055-CARGAR-ESCALON-DEF.
030800
030900     MOVE WS-ESC-DEF-LETTER(WS-IX-ESC)
031000                       TO WS-ESC-ACT-LETTER(WS-IX-ESC)
031100                          LK-ESC-LETTER(WS-IX-ESC)
031200     MOVE WS-ESC-DEF-GPA(WS-IX-ESC)
031300                       TO WS-ESC-ACT-GPA(WS-IX-ESC)
031400                          LK-ESC-GPA(WS-IX-ESC)
031500     MOVE WS-ESC-DEF-MINIMUM(WS-IX-ESC)
031600                       TO WS-ESC-ACT-MINIMUM(WS-IX-ESC)
031700                          LK-ESC-MINIMUM(WS-IX-ESC)
031800     MOVE WS-ESC-DEF-REP(WS-IX-ESC)
031900                       TO WS-ESC-ACT-REP(WS-IX-ESC)
032000                          LK-ESC-REP(WS-IX-ESC).
032100
032200 1055-CARGAR-ESCALON-DEF-F. EXIT.
032300
032400*---- PORCENTAJE -> LETRA + GPA (FUNCION PCT) -------------------
032500 2000-PCT-A-LETRA.
032600
032700     IF LK-PCT LESS THAN ZEROS OR LK-PCT GREATER THAN 1 THEN
032800        MOVE 20 TO LK-RC
032900        MOVE 'PORCENTAJE FUERA DE RANGO [0,1]' TO LK-MSG
033000     ELSE
033100        PERFORM 2010-BUSCAR-ESCALON-DESC
033200           THRU 2010-BUSCAR-ESCALON-DESC-F
033300        MOVE ZEROS TO LK-RC
033400     END-IF.
033500
033600 2000-PCT-A-LETRA-F. EXIT.
033700
033800*---- ESCANEO DESCENDENTE: PRIMER ESCALON CUYO MINIMO <= PCT ----
033900 2010-BUSCAR-ESCALON-DESC.
034000
034100     MOVE 11 TO WS-IX-ESC-FIN
034200     MOVE 0  TO WS-IX-ESC
034300     PERFORM 2020-COMPARAR-ESCALON
034400        THRU 2020-COMPARAR-ESCALON-F
034500           VARYING WS-IX-ESC-FIN FROM 11 BY -1
034600              UNTIL WS-IX-ESC-FIN LESS THAN 1
034700                 OR WS-IX-ESC GREATER THAN ZEROS.
034800
034900 2010-BUSCAR-ESCALON-DESC-F. EXIT.
035000
035100*---------------------------------------------------------------
035200 2020-COMPARAR-ESCALON.
035300
035400     IF WS-ESC-ACT-MINIMUM(WS-IX-ESC-FIN) NOT GREATER LK-PCT THEN
035500        MOVE WS-ESC-ACT-LETTER(WS-IX-ESC-FIN) TO LK-LETRA
035600        MOVE WS-ESC-ACT-GPA(WS-IX-ESC-FIN)    TO LK-GPA
035700        MOVE WS-IX-ESC-FIN                    TO WS-IX-ESC
035800     END-IF.
035900
036000 2020-COMPARAR-ESCALON-F. EXIT.
036100
036200*---- LETRA (SIMPLE O COMPUESTA) -> PORCENTAJE + LETRA + GPA ----
036300 2100-LETRA-A-PCT.
036400
036500     IF LK-LETRA EQUAL SPACES THEN
036600        MOVE 'F' TO LK-LETRA
036700     END-IF
036800
036900     MOVE SPACES TO WS-LETRA-PARTE-1 WS-LETRA-PARTE-2
037000     MOVE 1 TO WS-LETRA-CANT-PARTES
037100
037200     UNSTRING LK-LETRA DELIMITED BY '/'
037300        INTO WS-LETRA-PARTE-1 WS-LETRA-PARTE-2
037400
037500     IF WS-LETRA-PARTE-2 EQUAL SPACES THEN
037600        MOVE 1 TO WS-LETRA-CANT-PARTES
037700     ELSE
037800        MOVE 2 TO WS-LETRA-CANT-PARTES
037900     END-IF
038000
038100     PERFORM 2110-UBICAR-LETRA-SIMPLE
038200        THRU 2110-UBICAR-LETRA-SIMPLE-F
038300        VARYING WS-IX-PARTE FROM 1 BY 1
038400           UNTIL WS-IX-PARTE GREATER WS-LETRA-CANT-PARTES
038500
038600     IF LK-RC-OK THEN
038700        IF WS-LETRA-CANT-PARTES EQUAL 2 THEN
038800           COMPUTE WS-FRAC-PROMEDIO
038900                 = (WS-FRAC-PARTE-1 + WS-FRAC-PARTE-2) / 2
039000        ELSE
039100           MOVE WS-FRAC-PARTE-1 TO WS-FRAC-PROMEDIO
039200        END-IF
039300        MOVE WS-FRAC-PROMEDIO TO LK-PCT
039400        PERFORM 2000-PCT-A-LETRA THRU 2000-PCT-A-LETRA-F
039500     END-IF.
039600
039700 2100-LETRA-A-PCT-F. EXIT.
039800
039900*---- BUSCA LA REP. DE CADA PARTE DE UNA LETRA COMPUESTA --------
040000 2110-UBICAR-LETRA-SIMPLE.
040100
040200     IF WS-IX-PARTE EQUAL 1 THEN
040300        MOVE WS-LETRA-PARTE-1 TO WS-LETRA-CHK
040400     ELSE
040500        MOVE WS-LETRA-PARTE-2 TO WS-LETRA-CHK
040600     END-IF
040700
040800     MOVE ZEROS TO WS-FLAG-ENCONTRADO
040900     PERFORM 2115-COMPARAR-LETRA THRU 2115-COMPARAR-LETRA-F
041000        VARYING WS-IX-ESC FROM 1 BY 1
041100           UNTIL WS-IX-ESC GREATER 11
041200
041300     IF WS-FLAG-ENCONTRADO EQUAL ZEROS THEN
041400        MOVE 21 TO LK-RC
041500        MOVE 'LETRA NO VALIDA EN LA ESCALA' TO LK-MSG
041600     ELSE
041700        MOVE ZEROS TO LK-RC
041800     END-IF.
041900
042000 2110-UBICAR-LETRA-SIMPLE-F. EXIT.
042100
042200*---------------------------------------------------------------
042300 2115-COMPARAR-LETRA.
042400
042500     IF WS-ESC-ACT-LETTER(WS-IX-ESC) EQUAL WS-LETRA-CHK THEN
042600        IF WS-IX-PARTE EQUAL 1 THEN
042700           MOVE WS-ESC-ACT-REP(WS-IX-ESC) TO WS-FRAC-PARTE-1
042800        ELSE
042900           MOVE WS-ESC-ACT-REP(WS-IX-ESC) TO WS-FRAC-PARTE-2
043000        END-IF
043100        MOVE 1 TO WS-FLAG-ENCONTRADO
043200     END-IF.
043300
043400 2115-COMPARAR-LETRA-F. EXIT.
043500
043600*---- GPA -> LETRA + PORCENTAJE REPRESENTATIVO (FUNCION GPA) ----
043700 2200-GPA-A-LETRA.
043800
043900     IF LK-GPA LESS THAN ZEROS OR LK-GPA GREATER THAN 4 THEN
044000        MOVE 22 TO LK-RC
044100        MOVE 'GPA FUERA DE RANGO [0,4]' TO LK-MSG
044200     ELSE
044300        IF LK-GPA NOT LESS 4 THEN
044400           MOVE WS-ESC-ACT-LETTER(11) TO LK-LETRA
044500           MOVE WS-ESC-ACT-REP(11)    TO LK-PCT
044600           MOVE ZEROS TO LK-RC
044700        ELSE
044800           PERFORM 2210-BUSCAR-INTERVALO-GPA
044900              THRU 2210-BUSCAR-INTERVALO-GPA-F
045000        END-IF
045100     END-IF.
045200
045300 2200-GPA-A-LETRA-F. EXIT.
045400
045500*---------------------------------------------------------------
045600 2210-BUSCAR-INTERVALO-GPA.
045700
045800     MOVE ZEROS TO WS-FLAG-ENCONTRADO
045900     PERFORM 2215-COMPARAR-INTERVALO
046000        THRU 2215-COMPARAR-INTERVALO-F
046100        VARYING WS-IX-ESC FROM 2 BY 1
046200           UNTIL WS-IX-ESC GREATER 11
046300              OR WS-FLAG-ENCONTRADO GREATER ZEROS
046400
046500     IF WS-FLAG-ENCONTRADO EQUAL ZEROS THEN
046600        MOVE WS-ESC-ACT-LETTER(11) TO LK-LETRA
046700        MOVE WS-ESC-ACT-REP(11)    TO LK-PCT
046800     END-IF
046900     MOVE ZEROS TO LK-RC.
047000
047100 2210-BUSCAR-INTERVALO-GPA-F. EXIT.
047200
047300*---------------------------------------------------------------
047400 2215-COMPARAR-INTERVALO.
047500
047600     IF WS-ESC-ACT-GPA(WS-IX-ESC - 1) NOT GREATER LK-GPA AND
047700        WS-ESC-ACT-GPA(WS-IX-ESC)      GREATER LK-GPA THEN
047800        MOVE WS-ESC-ACT-LETTER(WS-IX-ESC) TO LK-LETRA
047900        MOVE WS-ESC-ACT-REP(WS-IX-ESC)     TO LK-PCT
048000        MOVE 1 TO WS-FLAG-ENCONTRADO
048100     END-IF.
048200
048300 2215-COMPARAR-INTERVALO-F. EXIT.
048400
048500*---- NUMERADOR/DENOMINADOR -> PORCENTAJE (FUNCION FRA) ---------
048600 2300-FRACCION-A-PCT.
048700
048800     IF LK-NUMERADOR LESS THAN ZEROS OR
048900        LK-DENOMINADOR LESS THAN ZEROS THEN
049000        MOVE 23 TO LK-RC
049100        MOVE 'NUMERADOR Y DENOMINADOR DEBEN SER POSITIVOS'
049200                                                    TO LK-MSG
049300     ELSE
049400        IF LK-DENOMINADOR EQUAL ZEROS THEN
049500           MOVE 24 TO LK-RC
049600           MOVE 'DENOMINADOR NO PUEDE SER CERO' TO LK-MSG
049700        ELSE
049800           DIVIDE LK-NUMERADOR BY LK-DENOMINADOR
049900              GIVING WS-FRA-RESULTADO
050000           IF WS-FRA-RESULTADO LESS THAN ZEROS OR
050100              WS-FRA-RESULTADO GREATER THAN 1 THEN
050200              MOVE 25 TO LK-RC
050300              MOVE 'FRACCION RESULTANTE FUERA DE RANGO [0,1]'
050400                                                    TO LK-MSG
050500           ELSE
050600              MOVE WS-FRA-RESULTADO TO LK-PCT
050700              PERFORM 2000-PCT-A-LETRA THRU 2000-PCT-A-LETRA-F
050800           END-IF
050900        END-IF
051000     END-IF.
051100
051200 2300-FRACCION-A-PCT-F. EXIT.
